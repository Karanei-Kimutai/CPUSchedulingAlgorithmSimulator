?SEARCH  =SCHLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?CHECK 3
000010
000020 IDENTIFICATION DIVISION.
000030
000040 PROGRAM-ID.    SCHENG0M.
000050 AUTHOR.        H. BRENNER.
000060 INSTALLATION.  ABT. SYSTEMENTWICKLUNG.
000070 DATE-WRITTEN.  1988-11-28.
000080 DATE-COMPILED.
000090 SECURITY.      INTERN.
000100
000110*****************************************************************
000120* Letzte Aenderung :: 1988-11-28
000130* Letzte Version   :: A.00.00
000140* Kurzbeschreibung :: Simulations-Kern fuer CPU-Ablaufplanung
000150* Auftrag          :: SCHNEW-1
000160* Package          :: SIMULATOR
000170*
000180* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000190*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000200*----------------------------------------------------------------*
000210* Vers.   | Datum      | von | Kommentar                        * SCHNEW-1
000220*---------|------------|-----|----------------------------------*
000230*A.00.00  | 1988-11-28 | hbr | Neuerstellung: FCFS und SJF        SCHNEW-1
000240*A.01.00  | 1989-03-15 | hbr | SRTF (Gleichstand Ankunft) ergaenztSCHNEW-1
000250*A.02.00  | 1989-03-22 | hbr | SRTF-Variante mit Gleichstand nach SCHNEW-1
000260*         |            |     | Prioritaet (Anfrage RZ-101)        SCHNEW-1
000270*A.03.00  | 1990-06-03 | hbr | Durchsatz auf 6 Nachkomma-         SCHNEW-1
000280*         |            |     | stellen intern erweitert (RZ-098)  SCHNEW-1
000290*A.04.00  | 1993-08-30 | ptk | Tabellenobergrenze von 50 auf 100  SCHNEW-1
000300*         |            |     | Prozesse angehoben (RZ-142)        SCHNEW-1
000310*B.00.00  | 1998-09-14 | plm | Jahr-2000: Satzbild geprueft, keineSCHNEW-1
000320*         |            |     | Datumsfelder betroffen (o.B.)      SCHNEW-1
000330*B.01.00  | 2001-02-19 | krg | Anzeige-Version (SWITCH-15)        SCHNEW-1
000340*----------------------------------------------------------------*
000350*
000360* Programmbeschreibung
000370* --------------------
000380*
000390* SCHENG0M ist der Simulations-Kern der Ablaufplanungs-Vergleiche.
000400* Er wird je Algorithmuslauf einmal vom Treiber SCHRPT0O gerufen
000410* (CALL "SCHENG0M" USING LINK-ENG-REC) und bearbeitet die vom
000420* Treiber uebergebene Prozesstabelle vollstaendig fuer GENAU EINEN
000430* der vier Algorithmen:
000440*
000450*     1 = FCFS        (First-Come-First-Serve, nicht preemptiv)
000460*     2 = SJF         (Shortest-Job-First, nicht unterbrechbar)
000470*     3 = SRTF-FCFS   (Shortest-Remaining-Time, Gleichst. Ankunft)
000480*     4 = SRTF-PRI    (wie 3, Gleichstand nach groesster Prio.)
000490*
000500* Rueckgabe je Prozess: COMPLETION/TURNAROUND/WAITING/RESPONSE.
000510* Rueckgabe gesamt: die vier Kennzahlen (SCHMET0C).
000520*
000530*****************************************************************
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     SWITCH-15 IS ANZEIGE-VERSION
000590         ON STATUS IS SHOW-VERSION
000600     CLASS ALPHNUM IS "0123456789"
000610                      "abcdefghijklmnopqrstuvwxyz"
000620                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690
000700 WORKING-STORAGE SECTION.
000710*-----------------------------------------------------------------
000720* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000730*-----------------------------------------------------------------
000740 01          COMP-FELDER.
000750     05      C4-SCAN-IX          PIC S9(04) COMP.
000760     05      C4-STEP-IX          PIC S9(04) COMP.
000770     05      C4-BEST-IX          PIC S9(04) COMP.
000780     05      C9-DONE-COUNT       PIC S9(09) COMP.
000790     05      C9-SUM-WAITING      PIC S9(09) COMP.
000800     05      C9-SUM-TURNAROUND   PIC S9(09) COMP.
000810     05      C9-SUM-RESPONSE     PIC S9(09) COMP.
000820
000830*-----------------------------------------------------------------
000840* Display-Felder: Praefix D
000850*-----------------------------------------------------------------
000860 01          DISPLAY-FELDER.
000870     05      D-NUM4              PIC -9(04).
000880
000890*-----------------------------------------------------------------
000900* Felder mit konstantem Inhalt: Praefix K
000910*-----------------------------------------------------------------
000920 01          KONSTANTE-FELDER.
000930     05      K-MODUL             PIC X(08) VALUE "SCHENG0M".
000940
000950*-----------------------------------------------------------------
000960* Namenstabelle der vier Algorithmen - ueber LINK-ALGORITHM-CODE
000970* indiziert (1-4), siehe C-REDEFINES weiter unten
000980*-----------------------------------------------------------------
000990 01          SCH-ALGO-NAME-TABLE.
001000     05      FILLER              PIC X(20) VALUE "FCFS".
001010     05      FILLER              PIC X(20) VALUE "SJF".
001020     05      FILLER              PIC X(20) VALUE "SRTF-FCFS".
001030     05      FILLER              PIC X(20) VALUE "SRTF-PRI".
001040 01          SCH-ALGO-NAME-ENTRY REDEFINES SCH-ALGO-NAME-TABLE.
001050     05      SCH-ALGO-NAME-ITEM  PIC X(20) OCCURS 4 TIMES.
001060
001070*-----------------------------------------------------------------
001080* Vergleichsschluessel fuer SRTF: primaer REMAINING-TIME, sek.
001090* je nach SCH-TIEBREAK-MODE Ankunftszeit oder Prioritaet - beide
001100* Anteile zu EINER Vergleichszahl zusammengefasst (REDEFINES)
001110*-----------------------------------------------------------------
001120 01          SCH-CAND-KEY-BUF.
001130     05      SCH-CK-REMAINING    PIC 9(04).
001140     05      SCH-CK-SECONDARY    PIC 9(05).
001150     05      SCH-CK-INPUT-SEQ    PIC 9(03).
001160 01          SCH-CAND-KEY-NUM REDEFINES SCH-CAND-KEY-BUF
001170                                 PIC 9(12).
001180
001190 01          SCH-BEST-KEY-BUF.
001200     05      SCH-BK-REMAINING    PIC 9(04).
001210     05      SCH-BK-SECONDARY    PIC 9(05).
001220     05      SCH-BK-INPUT-SEQ    PIC 9(03).
001230 01          SCH-BEST-KEY-NUM REDEFINES SCH-BEST-KEY-BUF
001240                                 PIC 9(12).
001250
001260*-----------------------------------------------------------------
001270* Conditional-Felder
001280*-----------------------------------------------------------------
001290 01          SCHALTER.
001300     05      PRG-STATUS          PIC 9       VALUE ZERO.
001310         88  PRG-OK                          VALUE ZERO.
001320         88  PRG-ABBRUCH                     VALUE 1.
001330
001340     05      SCH-MODE-SELECT     PIC X(01)   VALUE "A".
001350         88  SCH-MODE-ARRIVAL                VALUE "A".
001360         88  SCH-MODE-BURST                  VALUE "B".
001370         88  SCH-MODE-REMAINING              VALUE "R".
001380
001390     05      SCH-TIEBREAK-MODE   PIC X(01)   VALUE "N".
001400         88  SCH-TIE-ARRIVAL                 VALUE "A".
001410         88  SCH-TIE-PRIORITY                VALUE "P".
001420         88  SCH-TIE-NONE                    VALUE "N".
001430
001440     05      SCH-CANDIDATE-FOUND PIC X(01)   VALUE "N".
001450         88  SCH-CANDIDATE-YES               VALUE "Y".
001460         88  SCH-CANDIDATE-NO                VALUE "N".
001470
001480*-----------------------------------------------------------------
001490* weitere Arbeitsfelder: Praefix W bzw. SCH- fuer Simul.-Status
001500*-----------------------------------------------------------------
001510 01          WORK-FELDER.
001520     05      W-DUMMY             PIC X(02).
001530
001540 01          SCH-CLOCK.
001550     05      SCH-CURRENT-TIME    PIC 9(05) COMP.
001560     05      SCH-MIN-ARRIVAL     PIC 9(05) COMP.
001570
001580*-----------------------------------------------------------------
001590* Uebergabe aus Hauptprogramm SCHRPT0O
001600*-----------------------------------------------------------------
001610 LINKAGE SECTION.
001620 01     LINK-ENG-REC.
001630     COPY SCHLNK0C OF "=SCHLIB".
001640
001650 PROCEDURE DIVISION USING LINK-ENG-REC.
001660
001670******************************************************************
001680* Steuerungs-Section
001690******************************************************************
001700 A100-STEUERUNG SECTION.
001710 A100-00.
001720**  ---> wenn SWITCH-15 gesetzt ist
001730**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
001740     IF  SHOW-VERSION
001750         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
001760         EXIT PROGRAM
001770     END-IF
001780
001790     SET PRG-OK TO TRUE
001800     PERFORM C000-RESET-TABLE THRU C000-99
001810
001820     EVALUATE TRUE
001830         WHEN LINK-ALGO-FCFS
001840             PERFORM C100-RUN-FCFS THRU C100-99
001850         WHEN LINK-ALGO-SJF
001860             PERFORM C200-RUN-SJF  THRU C200-99
001870         WHEN LINK-ALGO-SRTF-FCFS
001880             SET SCH-TIE-ARRIVAL TO TRUE
001890             PERFORM C300-RUN-SRTF THRU C300-99
001900         WHEN LINK-ALGO-SRTF-PRI
001910             SET SCH-TIE-PRIORITY TO TRUE
001920             PERFORM C300-RUN-SRTF THRU C300-99
001930         WHEN OTHER
001940             SET PRG-ABBRUCH TO TRUE
001950     END-EVALUATE
001960
001970     IF  PRG-ABBRUCH
001980         MOVE 9999 TO LINK-ENG-RC
001990     ELSE
002000         PERFORM C600-COMPUTE-METRICS THRU C600-99
002010         MOVE SCH-ALGO-NAME-ITEM(LINK-ALGORITHM-CODE)
002020                              TO SCH-M-ALGORITHM-NAME
002030         MOVE ZERO            TO LINK-ENG-RC
002040     END-IF
002050
002060     EXIT PROGRAM
002070     .
002080 A100-99.
002090     EXIT.
002100
002110******************************************************************
002120* Rueckstellung der Arbeitsfelder vor jedem Algorithmuslauf
002130* (siehe BUSINESS RULES / Reset-Regel)
002140******************************************************************
002150 C000-RESET-TABLE SECTION.
002160 C000-00.
002170     MOVE ZERO TO C9-DONE-COUNT
002180     MOVE ZERO TO SCH-W-MAX-COMPLETION
002190     PERFORM C010-RESET-ONE-ENTRY THRU C010-99
002200         VARYING C4-SCAN-IX FROM 1 BY 1
002210         UNTIL C4-SCAN-IX > SCH-W-COUNT
002220     .
002230 C000-99.
002240     EXIT.
002250
002260 C010-RESET-ONE-ENTRY SECTION.
002270 C010-00.
002280     MOVE ZERO TO SCH-W-COMPLETION-TIME(C4-SCAN-IX)
002290     MOVE ZERO TO SCH-W-TURNAROUND-TIME(C4-SCAN-IX)
002300     MOVE ZERO TO SCH-W-WAITING-TIME(C4-SCAN-IX)
002310     MOVE -1   TO SCH-W-RESPONSE-TIME(C4-SCAN-IX)
002320     MOVE SCH-W-BURST-TIME(C4-SCAN-IX)
002330               TO SCH-W-REMAINING-TIME(C4-SCAN-IX)
002340     SET SCH-W-NOT-DONE(C4-SCAN-IX) TO TRUE
002350     .
002360 C010-99.
002370     EXIT.
002380
002390******************************************************************
002400* FCFS - Verarbeitung in Ankunftsreihenfolge, nicht unterbrechbar
002410******************************************************************
002420 C100-RUN-FCFS SECTION.
002430 C100-00.
002440     MOVE ZERO TO SCH-CURRENT-TIME
002450     SET SCH-MODE-ARRIVAL TO TRUE
002460     SET SCH-TIE-NONE     TO TRUE
002470     PERFORM C110-FCFS-STEP THRU C110-99
002480         VARYING C4-STEP-IX FROM 1 BY 1
002490         UNTIL C4-STEP-IX > SCH-W-COUNT
002500     .
002510 C100-99.
002520     EXIT.
002530
002540 C110-FCFS-STEP SECTION.
002550 C110-00.
002560     PERFORM C400-SELECT-NEXT-READY THRU C400-99
002570     IF  SCH-W-RESPONSE-TIME(C4-BEST-IX) = -1
002580         COMPUTE SCH-W-RESPONSE-TIME(C4-BEST-IX) =
002590                 SCH-CURRENT-TIME - SCH-W-ARRIVAL-TIME(C4-BEST-IX)
002600     END-IF
002610     ADD  SCH-W-BURST-TIME(C4-BEST-IX) TO SCH-CURRENT-TIME
002620     PERFORM C500-COMPLETE-PROCESS THRU C500-99
002630     .
002640 C110-99.
002650     EXIT.
002660
002670******************************************************************
002680* SJF - kuerzester Burst zuerst, nicht unterbrechbar
002690******************************************************************
002700 C200-RUN-SJF SECTION.
002710 C200-00.
002720     MOVE ZERO TO SCH-CURRENT-TIME
002730     SET SCH-MODE-BURST TO TRUE
002740     SET SCH-TIE-NONE   TO TRUE
002750     PERFORM C210-SJF-STEP THRU C210-99
002760         VARYING C4-STEP-IX FROM 1 BY 1
002770         UNTIL C4-STEP-IX > SCH-W-COUNT
002780     .
002790 C200-99.
002800     EXIT.
002810
002820 C210-SJF-STEP SECTION.
002830 C210-00.
002840     PERFORM C400-SELECT-NEXT-READY THRU C400-99
002850     IF  SCH-W-RESPONSE-TIME(C4-BEST-IX) = -1
002860         COMPUTE SCH-W-RESPONSE-TIME(C4-BEST-IX) =
002870                 SCH-CURRENT-TIME - SCH-W-ARRIVAL-TIME(C4-BEST-IX)
002880     END-IF
002890     ADD  SCH-W-BURST-TIME(C4-BEST-IX) TO SCH-CURRENT-TIME
002900     PERFORM C500-COMPLETE-PROCESS THRU C500-99
002910     .
002920 C210-99.
002930     EXIT.
002940
002950******************************************************************
002960* SRTF (beide Varianten) - kuerzeste Restzeit, 1-Takt-Quantum,
002970* Gleichstand-Kriterium wird vom Aufrufer per SCH-TIEBREAK-MODE
002980* vorgegeben (A100-STEUERUNG)
002990******************************************************************
003000 C300-RUN-SRTF SECTION.
003010 C300-00.
003020     MOVE ZERO TO SCH-CURRENT-TIME
003030     SET SCH-MODE-REMAINING TO TRUE
003040     PERFORM C310-SRTF-TICK THRU C310-99
003050         UNTIL C9-DONE-COUNT >= SCH-W-COUNT
003060     .
003070 C300-99.
003080     EXIT.
003090
003100 C310-SRTF-TICK SECTION.
003110 C310-00.
003120     PERFORM C400-SELECT-NEXT-READY THRU C400-99
003130     IF  SCH-W-RESPONSE-TIME(C4-BEST-IX) = -1
003140         COMPUTE SCH-W-RESPONSE-TIME(C4-BEST-IX) =
003150                 SCH-CURRENT-TIME - SCH-W-ARRIVAL-TIME(C4-BEST-IX)
003160     END-IF
003170     SUBTRACT 1 FROM SCH-W-REMAINING-TIME(C4-BEST-IX)
003180     ADD      1 TO   SCH-CURRENT-TIME
003190     IF  SCH-W-REMAINING-TIME(C4-BEST-IX) = ZERO
003200         PERFORM C500-COMPLETE-PROCESS THRU C500-99
003210     END-IF
003220     .
003230 C310-99.
003240     EXIT.
003250
003260******************************************************************
003270* Gemeinsame Auswahl-Routine: liefert in C4-BEST-IX den naechsten
003280* einzuplanenden Prozess.  Wendet die Leerlauf-Regel an, wenn noch
003290* kein Prozess angekommen ist (BATCH FLOW / Idle-CPU-Regel)
003300******************************************************************
003310 C400-SELECT-NEXT-READY SECTION.
003320 C400-00.
003330     SET SCH-CANDIDATE-NO TO TRUE
003340     PERFORM C405-TRY-SELECT THRU C405-99
003350         UNTIL SCH-CANDIDATE-YES
003360     .
003370 C400-99.
003380     EXIT.
003390
003400 C405-TRY-SELECT SECTION.
003410 C405-00.
003420     MOVE ZERO TO C4-BEST-IX
003430     SET SCH-CANDIDATE-NO TO TRUE
003440     PERFORM C410-SCAN-ONE-ENTRY THRU C410-99
003450         VARYING C4-SCAN-IX FROM 1 BY 1
003460         UNTIL C4-SCAN-IX > SCH-W-COUNT
003470     IF  SCH-CANDIDATE-NO
003480         PERFORM C450-IDLE-RULE THRU C450-99
003490     END-IF
003500     .
003510 C405-99.
003520     EXIT.
003530
003540 C410-SCAN-ONE-ENTRY SECTION.
003550 C410-00.
003560     IF  SCH-W-NOT-DONE(C4-SCAN-IX)
003570     AND SCH-W-ARRIVAL-TIME(C4-SCAN-IX) NOT > SCH-CURRENT-TIME
003580         IF  SCH-CANDIDATE-NO
003590             PERFORM C420-TAKE-CANDIDATE  THRU C420-99
003600         ELSE
003610             PERFORM C430-COMPARE-CANDIDATE THRU C430-99
003620         END-IF
003630     END-IF
003640     .
003650 C410-99.
003660     EXIT.
003670
003680 C420-TAKE-CANDIDATE SECTION.
003690 C420-00.
003700     MOVE C4-SCAN-IX      TO C4-BEST-IX
003710     SET  SCH-CANDIDATE-YES TO TRUE
003720     .
003730 C420-99.
003740     EXIT.
003750
003760 C430-COMPARE-CANDIDATE SECTION.
003770 C430-00.
003780     EVALUATE TRUE
003790         WHEN SCH-MODE-ARRIVAL
003800             IF  SCH-W-ARRIVAL-TIME(C4-SCAN-IX) <
003810                 SCH-W-ARRIVAL-TIME(C4-BEST-IX)
003820                 PERFORM C420-TAKE-CANDIDATE THRU C420-99
003830             END-IF
003840         WHEN SCH-MODE-BURST
003850             IF  SCH-W-BURST-TIME(C4-SCAN-IX) <
003860                 SCH-W-BURST-TIME(C4-BEST-IX)
003870                 PERFORM C420-TAKE-CANDIDATE THRU C420-99
003880             END-IF
003890         WHEN SCH-MODE-REMAINING
003900             PERFORM C435-BUILD-COMPARE-KEYS THRU C435-99
003910             IF  SCH-CAND-KEY-NUM < SCH-BEST-KEY-NUM
003920                 PERFORM C420-TAKE-CANDIDATE THRU C420-99
003930             END-IF
003940     END-EVALUATE
003950     .
003960 C430-99.
003970     EXIT.
003980
003990******************************************************************
004000* Baut aus REMAINING-TIME (primaer) und Ankunft/Prioritaet
004010* (sekundaer, je nach SCH-TIEBREAK-MODE) je eine Vergleichszahl
004020* fuer den Kandidaten und den bisher Besten (siehe REDEFINES oben)
004030******************************************************************
004040 C435-BUILD-COMPARE-KEYS SECTION.
004050 C435-00.
004060     MOVE SCH-W-REMAINING-TIME(C4-SCAN-IX) TO SCH-CK-REMAINING
004070     MOVE SCH-W-REMAINING-TIME(C4-BEST-IX) TO SCH-BK-REMAINING
004080
004090     EVALUATE TRUE
004100         WHEN SCH-TIE-ARRIVAL
004110             MOVE SCH-W-ARRIVAL-TIME(C4-SCAN-IX)
004120                                    TO SCH-CK-SECONDARY
004130             MOVE SCH-W-ARRIVAL-TIME(C4-BEST-IX)
004140                                    TO SCH-BK-SECONDARY
004150         WHEN SCH-TIE-PRIORITY
004160             COMPUTE SCH-CK-SECONDARY =
004170                     10 - SCH-W-PRIORITY(C4-SCAN-IX)
004180             COMPUTE SCH-BK-SECONDARY =
004190                     10 - SCH-W-PRIORITY(C4-BEST-IX)
004200     END-EVALUATE
004210
004220*        letzter Gleichstand-Anteil: Eingabereihenfolge
004230     MOVE SCH-W-INPUT-SEQ(C4-SCAN-IX) TO SCH-CK-INPUT-SEQ
004240     MOVE SCH-W-INPUT-SEQ(C4-BEST-IX) TO SCH-BK-INPUT-SEQ
004250     .
004260 C435-99.
004270     EXIT.
004280
004290******************************************************************
004300* Leerlauf-Regel: kein Prozess angekommen - Uhr auf die kleinste
004310* Ankunftszeit der noch unerledigten Prozesse vorstellen
004320******************************************************************
004330 C450-IDLE-RULE SECTION.
004340 C450-00.
004350     MOVE 9999 TO SCH-MIN-ARRIVAL
004360     PERFORM C460-SCAN-MIN-ARRIVAL THRU C460-99
004370         VARYING C4-SCAN-IX FROM 1 BY 1
004380         UNTIL C4-SCAN-IX > SCH-W-COUNT
004390     MOVE SCH-MIN-ARRIVAL TO SCH-CURRENT-TIME
004400     .
004410 C450-99.
004420     EXIT.
004430
004440 C460-SCAN-MIN-ARRIVAL SECTION.
004450 C460-00.
004460     IF  SCH-W-NOT-DONE(C4-SCAN-IX)
004470     AND SCH-W-ARRIVAL-TIME(C4-SCAN-IX) < SCH-MIN-ARRIVAL
004480         MOVE SCH-W-ARRIVAL-TIME(C4-SCAN-IX) TO SCH-MIN-ARRIVAL
004490     END-IF
004500     .
004510 C460-99.
004520     EXIT.
004530
004540******************************************************************
004550* Abschluss eines Prozesses - Vervollstaendigungs-Formeln
004560* (siehe BUSINESS RULES / "On completion")
004570******************************************************************
004580 C500-COMPLETE-PROCESS SECTION.
004590 C500-00.
004600     MOVE SCH-CURRENT-TIME TO SCH-W-COMPLETION-TIME(C4-BEST-IX)
004610     COMPUTE SCH-W-TURNAROUND-TIME(C4-BEST-IX) =
004620             SCH-W-COMPLETION-TIME(C4-BEST-IX)
004630           - SCH-W-ARRIVAL-TIME(C4-BEST-IX)
004640     COMPUTE SCH-W-WAITING-TIME(C4-BEST-IX) =
004650             SCH-W-TURNAROUND-TIME(C4-BEST-IX)
004660           - SCH-W-BURST-TIME(C4-BEST-IX)
004670     SET SCH-W-DONE(C4-BEST-IX) TO TRUE
004680     ADD 1 TO C9-DONE-COUNT
004690
004700     IF  SCH-W-COMPLETION-TIME(C4-BEST-IX) > SCH-W-MAX-COMPLETION
004710         MOVE SCH-W-COMPLETION-TIME(C4-BEST-IX)
004720                               TO SCH-W-MAX-COMPLETION
004730     END-IF
004740     .
004750 C500-99.
004760     EXIT.
004770
004780******************************************************************
004790* Kennzahlen-Berechnung (siehe BUSINESS RULES / Aggregate)
004800******************************************************************
004810 C600-COMPUTE-METRICS SECTION.
004820 C600-00.
004830     MOVE ZERO TO C9-SUM-WAITING
004840     MOVE ZERO TO C9-SUM-TURNAROUND
004850     MOVE ZERO TO C9-SUM-RESPONSE
004860
004870     PERFORM C610-SUM-ONE-ENTRY THRU C610-99
004880         VARYING C4-SCAN-IX FROM 1 BY 1
004890         UNTIL C4-SCAN-IX > SCH-W-COUNT
004900
004910     COMPUTE SCH-M-AVG-WAITING-TIME ROUNDED =
004920             C9-SUM-WAITING / SCH-W-COUNT
004930     COMPUTE SCH-M-AVG-TURNAROUND-TIME ROUNDED =
004940             C9-SUM-TURNAROUND / SCH-W-COUNT
004950     COMPUTE SCH-M-AVG-RESPONSE-TIME ROUNDED =
004960             C9-SUM-RESPONSE / SCH-W-COUNT
004970     COMPUTE SCH-M-THROUGHPUT ROUNDED =
004980             SCH-W-COUNT / SCH-W-MAX-COMPLETION
004990     .
005000 C600-99.
005010     EXIT.
005020
005030 C610-SUM-ONE-ENTRY SECTION.
005040 C610-00.
005050     ADD SCH-W-WAITING-TIME(C4-SCAN-IX)    TO C9-SUM-WAITING
005060     ADD SCH-W-TURNAROUND-TIME(C4-SCAN-IX) TO C9-SUM-TURNAROUND
005070     ADD SCH-W-RESPONSE-TIME(C4-SCAN-IX)   TO C9-SUM-RESPONSE
005080     .
005090 C610-99.
005100     EXIT.
