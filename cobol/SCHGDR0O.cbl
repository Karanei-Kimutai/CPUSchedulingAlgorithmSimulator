?SEARCH  =SCHLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?CHECK 3
000010
000020 IDENTIFICATION DIVISION.
000030
000040 PROGRAM-ID.    SCHGDR0O.
000050 AUTHOR.        H. BRENNER.
000060 INSTALLATION.  ABT. SYSTEMENTWICKLUNG.
000070 DATE-WRITTEN.  1989-01-09.
000080 DATE-COMPILED.
000090 SECURITY.      INTERN.
000100
000110*****************************************************************
000120* Letzte Aenderung :: 2001-02-19
000130* Letzte Version   :: A.01.00
000140* Kurzbeschreibung :: Batch-Einstieg Prozessgenerator - liest
000150*                     Anzahl und Muster-Codes aus dem Startup-Text
000160*                     und ruft SCHGEN0M auf
000170* Auftrag          :: SCHNEW-1
000180* Package          :: SIMULATOR
000190*
000200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000210*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000220*----------------------------------------------------------------*
000230* Vers.   | Datum      | von | Kommentar                        * SCHNEW-1
000240*---------|------------|-----|----------------------------------*
000250*A.00.00  | 1989-01-09 | hbr | Neuerstellung                      SCHNEW-1
000260*B.00.00  | 1998-09-14 | plm | Jahr-2000: Satzbild geprueft, keineSCHNEW-1
000270*         |            |     | Datumsfelder betroffen (o.B.)      SCHNEW-1
000280*A.01.00  | 2001-02-19 | krg | Anzeige-Version (SWITCH-15)        SCHNEW-1
000290*----------------------------------------------------------------*
000300*
000310* Programmbeschreibung
000320* --------------------
000330*
000340* SCHGDR0O ist der Batch-Einstieg des Prozessgenerators.  Anstelle
000350* der interaktiven Menuefuehrung des Ursprungssystems (entfaellt
000360* im Batch, siehe NON-GOALS) werden Anzahl und die drei Muster-
000370* Codes (Ankunft/Bedienzeit/Prioritaet) ueber den PARAM-Text des
000380* Ablaufs (GETSTARTUPTEXT) hereingereicht, Leerzeichen-getrennt,
000390* z.B.:
000400*
000410*     20 RANDOM HEAVY SKEWED
000420*
000430* Das eigentliche Erzeugen der Prozesstabelle und das Schreiben
000440* von GENFILE erledigt das Modul SCHGEN0M.
000450*
000460*****************************************************************
000470
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     SWITCH-15 IS ANZEIGE-VERSION
000520         ON STATUS IS SHOW-VERSION
000530     CLASS ALPHNUM IS "0123456789"
000540                      "abcdefghijklmnopqrstuvwxyz"
000550                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590
000600 DATA DIVISION.
000610 FILE SECTION.
000620
000630 WORKING-STORAGE SECTION.
000640*-----------------------------------------------------------------
000650* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000660*-----------------------------------------------------------------
000670 01          COMP-FELDER.
000680     05      C4-COUNT-NUM        PIC 9(04) COMP.
000690     05      C4-PATTERN-IX       PIC 9(02) COMP.
000700
000710*-----------------------------------------------------------------
000720* weitere Arbeitsfelder: Praefix W
000730*-----------------------------------------------------------------
000740 01          WORK-FELDER.
000750     05      W-COUNT-TEXT        PIC X(04).
000760     05      W-COUNT-NUM REDEFINES W-COUNT-TEXT
000770                                 PIC 9(04).
000780
000790*-----------------------------------------------------------------
000800* Display-Felder: Praefix D
000810*-----------------------------------------------------------------
000820 01          DISPLAY-FELDER.
000830     05      D-NUM4              PIC -9(04).
000840
000850*-----------------------------------------------------------------
000860* Felder mit konstantem Inhalt: Praefix K
000870*-----------------------------------------------------------------
000880 01          KONSTANTE-FELDER.
000890     05      K-MODUL             PIC X(08) VALUE "SCHGDR0O".
000900     05      K-DEFAULT-PARM      PIC X(30)
000910                      VALUE "20 SEQUENTIAL FIXED UNIFORM".
000920
000930*-----------------------------------------------------------------
000940* Startup-Text (ENTER "GETSTARTUPTEXT") und seine Zerlegung
000950*-----------------------------------------------------------------
000960 01          STUP-BEREICH.
000970     05      STUP-PORTION        PIC 9(04) COMP VALUE ZERO.
000980     05      STUP-RESULT         PIC S9(04) COMP.
000990     05      STUP-TEXT           PIC X(60).
001000     05      STUP-TEXT-SPLIT REDEFINES STUP-TEXT.
001010         10  STUP-TEXT-PART1     PIC X(30).
001020         10  STUP-TEXT-PART2     PIC X(30).
001030*            Anzeige des Startup-Textes im Fehlerfall auf zwei
001040*            Bildschirmzeilen (Terminal-Breite Alt-Anlage)
001050
001060*-----------------------------------------------------------------
001070* Conditional-Felder
001080*-----------------------------------------------------------------
001090 01          SCHALTER.
001100     05      PRG-STATUS          PIC 9       VALUE ZERO.
001110         88  PRG-OK                          VALUE ZERO.
001120         88  PRG-ABBRUCH                     VALUE 1.
001130
001140*-----------------------------------------------------------------
001150* Uebergabe an den Erzeugungsbaustein SCHGEN0M
001160*-----------------------------------------------------------------
001170 01          LINK-GEN-REC.
001180     COPY SCHGLK0C OF "=SCHLIB".
001190
001200 PROCEDURE DIVISION.
001210
001220******************************************************************
001230* Steuerungs-Section
001240******************************************************************
001250 A100-STEUERUNG SECTION.
001260 A100-00.
001270     IF  SHOW-VERSION
001280         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
001290         STOP RUN
001300     END-IF
001310
001320     SET PRG-OK TO TRUE
001330     PERFORM B000-VORLAUF THRU B000-99
001340
001350     IF  PRG-OK
001360         PERFORM B100-VERARBEITUNG THRU B100-99
001370     END-IF
001380
001390     PERFORM B090-ENDE THRU B090-99
001400     STOP RUN
001410     .
001420 A100-99.
001430     EXIT.
001440
001450******************************************************************
001460* Vorlauf - Laufparameter holen
001470******************************************************************
001480 B000-VORLAUF SECTION.
001490 B000-00.
001500     PERFORM P100-GET-RUN-PARMS THRU P100-99
001510     .
001520 B000-99.
001530     EXIT.
001540
001550******************************************************************
001560* Verarbeitung - Erzeugungsbaustein aufrufen
001570******************************************************************
001580 B100-VERARBEITUNG SECTION.
001590 B100-00.
001600     CALL "SCHGEN0M" USING LINK-GEN-REC
001610
001620     IF  LINK-GEN-RC NOT = ZERO
001630         DISPLAY "SCHGEN0M Abbruch - RC = " LINK-GEN-RC
001640         SET PRG-ABBRUCH TO TRUE
001650     END-IF
001660     .
001670 B100-99.
001680     EXIT.
001690
001700******************************************************************
001710* Ende
001720******************************************************************
001730 B090-ENDE SECTION.
001740 B090-00.
001750     IF  PRG-ABBRUCH
001760         DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
001770         DISPLAY "   STARTUP-TEXT (1): " STUP-TEXT-PART1
001780         DISPLAY "   STARTUP-TEXT (2): " STUP-TEXT-PART2
001790     END-IF
001800     .
001810 B090-99.
001820     EXIT.
001830
001840******************************************************************
001850* Laufparameter aus dem Startup-Text lesen und zerlegen
001860******************************************************************
001870 P100-GET-RUN-PARMS SECTION.
001880 P100-00.
001890     MOVE SPACE TO STUP-TEXT
001900     ENTER "GETSTARTUPTEXT" USING STUP-PORTION
001910                                  STUP-TEXT
001920                           GIVING STUP-RESULT
001930
001940     IF  STUP-RESULT <= ZERO
001950         MOVE K-DEFAULT-PARM TO STUP-TEXT
001960     END-IF
001970
001980     MOVE SPACES TO W-COUNT-TEXT
001990     UNSTRING STUP-TEXT DELIMITED BY " "
002000         INTO W-COUNT-TEXT,
002010              LINK-GEN-ARR-PATTERN,
002020              LINK-GEN-BURST-PATTERN,
002030              LINK-GEN-PRI-PATTERN
002040
002050     IF  W-COUNT-TEXT NUMERIC
002060         MOVE W-COUNT-NUM TO C4-COUNT-NUM
002070         MOVE C4-COUNT-NUM TO LINK-GEN-COUNT
002080     ELSE
002090         DISPLAY "UNGUELTIGE ANZAHL IM STARTUP-TEXT: "
002100                 W-COUNT-TEXT
002110         SET PRG-ABBRUCH TO TRUE
002120     END-IF
002130
002140     IF  NOT PRG-ABBRUCH
002150         PERFORM P110-CHECK-PATTERNS THRU P110-99
002160             VARYING C4-PATTERN-IX FROM 1 BY 1
002170             UNTIL C4-PATTERN-IX > 3
002180     END-IF
002190     .
002200 P100-99.
002210     EXIT.
002220
002230******************************************************************
002240* Leerprobe: keiner der drei Muster-Codes darf blank sein - sonst
002250* quittiert SCHGEN0M zwar mit RC=100, aber wir sparen den Aufruf
002260******************************************************************
002270 P110-CHECK-PATTERNS SECTION.
002280 P110-00.
002290     IF  LINK-GEN-PATTERN-ITEM (C4-PATTERN-IX) = SPACES
002300         DISPLAY "MUSTER-CODE " C4-PATTERN-IX " FEHLT IM "
002310                 "STARTUP-TEXT"
002320         SET PRG-ABBRUCH TO TRUE
002330         MOVE 25 TO C4-PATTERN-IX
002340     END-IF
002350     .
002360 P110-99.
002370     EXIT.
