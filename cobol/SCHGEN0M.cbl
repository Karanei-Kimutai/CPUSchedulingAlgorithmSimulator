?SEARCH  =SCHLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?CHECK 3
000010
000020 IDENTIFICATION DIVISION.
000030
000040 PROGRAM-ID.    SCHGEN0M.
000050 AUTHOR.        H. BRENNER.
000060 INSTALLATION.  ABT. SYSTEMENTWICKLUNG.
000070 DATE-WRITTEN.  1989-01-09.
000080 DATE-COMPILED.
000090 SECURITY.      INTERN.
000100
000110*****************************************************************
000120* Letzte Aenderung :: 1993-11-05
000130* Letzte Version   :: A.02.00
000140* Kurzbeschreibung :: Erzeugung eines Prozess-Datensatzes nach
000150*                     wahlbaren Ankunfts-/Bedienzeit-/Prioritaets-
000160*                     mustern
000170* Auftrag          :: SCHNEW-1
000180* Package          :: SIMULATOR
000190*
000200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000210*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000220*----------------------------------------------------------------*
000230* Vers.   | Datum      | von | Kommentar                        * SCHNEW-1
000240*---------|------------|-----|----------------------------------*
000250*A.00.00  | 1989-01-09 | hbr | Neuerstellung: Muster SEQUENTIAL,  SCHNEW-1
000260*         |            |     | FIXED, UNIFORM                     SCHNEW-1
000270*A.01.00  | 1990-11-30 | hbr | Muster RANDOM (Ankunft/Bedienzeit/ SCHNEW-1
000280*         |            |     | Prioritaet) ergaenzt, eigener      SCHNEW-1
000290*         |            |     | Kongruenzgenerator (RZ-076)        SCHNEW-1
000300*A.02.00  | 1993-11-05 | ptk | Muster BURSTY, HEAVY und SKEWED    SCHNEW-1
000310*         |            |     | ergaenzt (Anfrage RZ-142)          SCHNEW-1
000320*B.00.00  | 1998-09-14 | plm | Jahr-2000: Satzbild geprueft, keineSCHNEW-1
000330*         |            |     | Datumsfelder betroffen (o.B.)      SCHNEW-1
000340*B.01.00  | 2001-02-19 | krg | Anzeige-Version (SWITCH-15)        SCHNEW-1
000350*----------------------------------------------------------------*
000360*
000370* Programmbeschreibung
000380* --------------------
000390*
000400* SCHGEN0M erzeugt eine Prozesstabelle mit LINK-GEN-COUNT
000410* Eintraegen (1-100) und schreibt sie im Satzbild SCHPRC0C auf das
000420* Dataset GENFILE.  Fuer Ankunftszeit, Bedienzeit und Prioritaet
000430* ist je ein Muster-Code vorzugeben (SCHGLK0C).  Ein unbekannter
000440* Muster-Code fuehrt zum Programmabbruch (LINK-GEN-RC = 100).
000450*
000460* Der Zufallszahlengenerator ist ein einfacher multiplikativer
000470* Kongruenzgenerator (Parameter 25173/13849/65536, siehe C900).
000480* Er dient der Streuung der erzeugten Werte, nicht der exakten
000490* Nachbildung eines bestimmten Zufallsstromes.
000500*
000510*****************************************************************
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     SWITCH-15 IS ANZEIGE-VERSION
000570         ON STATUS IS SHOW-VERSION
000580     CLASS ALPHNUM IS "0123456789"
000590                      "abcdefghijklmnopqrstuvwxyz"
000600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT GENFILE ASSIGN TO "GENFILE"
000650         ORGANIZATION IS SEQUENTIAL
000660         FILE STATUS  IS FILE-STATUS.
000670
000680 DATA DIVISION.
000690 FILE SECTION.
000700
000710 FD  GENFILE
000720     LABEL RECORD IS STANDARD
000730     RECORD CONTAINS 15 CHARACTERS.
000740     COPY SCHPRC0C OF "=SCHLIB".
000750
000760 WORKING-STORAGE SECTION.
000770*-----------------------------------------------------------------
000780* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000790*-----------------------------------------------------------------
000800 01          COMP-FELDER.
000810     05      C4-GEN-IX           PIC 9(04) COMP.
000820     05      C4-INNER-IX         PIC 9(04) COMP.
000830     05      C4-TEMP-ARRIVAL     PIC 9(04) COMP.
000840     05      C3-CLUSTER-SIZE     PIC 9(03) COMP.
000850     05      C3-CLUSTER-BASE     PIC 9(05) COMP.
000860     05      C2-BUCKET-IX        PIC 9(02) COMP.
000870     05      C2-LEAD-SPACES      PIC 9(01) COMP.
000880     05      C2-SIG-LEN          PIC 9(01) COMP.
000890
000900*-----------------------------------------------------------------
000910* Felder mit konstantem Inhalt: Praefix K
000920*-----------------------------------------------------------------
000930 01          KONSTANTE-FELDER.
000940     05      K-MODUL             PIC X(08) VALUE "SCHGEN0M".
000950
000960*-----------------------------------------------------------------
000970* Kongruenzgenerator (siehe C900/C910)
000980*-----------------------------------------------------------------
000990 01          SCH-RANDOM-AREA.
001000     05      SCH-RANDOM-SEED     PIC 9(05) COMP VALUE 7.
001010     05      SCH-RAND-PRODUCT    PIC 9(10) COMP.
001020     05      SCH-RAND-QUOT       PIC 9(10) COMP.
001030     05      SCH-RAND-LIMIT      PIC 9(05) COMP.
001040     05      SCH-RAND-RESULT     PIC 9(05) COMP.
001050
001060*-----------------------------------------------------------------
001070* Wahrscheinlichkeitstabelle HEAVY (Bedienzeit) - kumulierte
001080* Verteilungsfunktion einer Exponentialverteilung Mittelwert 5,
001090* in Basispunkten (0-9999), fuer die Ziehung per Tabellensuche
001100*-----------------------------------------------------------------
001110 01          SCH-EXP-THRESH-INIT.
001120     05      FILLER PIC 9(04) VALUE 1813.
001130     05      FILLER PIC 9(04) VALUE 3297.
001140     05      FILLER PIC 9(04) VALUE 4512.
001150     05      FILLER PIC 9(04) VALUE 5507.
001160     05      FILLER PIC 9(04) VALUE 6321.
001170     05      FILLER PIC 9(04) VALUE 6988.
001180     05      FILLER PIC 9(04) VALUE 7534.
001190     05      FILLER PIC 9(04) VALUE 7981.
001200     05      FILLER PIC 9(04) VALUE 8347.
001210     05      FILLER PIC 9(04) VALUE 8647.
001220     05      FILLER PIC 9(04) VALUE 8892.
001230     05      FILLER PIC 9(04) VALUE 9093.
001240     05      FILLER PIC 9(04) VALUE 9257.
001250     05      FILLER PIC 9(04) VALUE 9392.
001260     05      FILLER PIC 9(04) VALUE 9502.
001270     05      FILLER PIC 9(04) VALUE 9592.
001280     05      FILLER PIC 9(04) VALUE 9666.
001290     05      FILLER PIC 9(04) VALUE 9727.
001300     05      FILLER PIC 9(04) VALUE 9776.
001310     05      FILLER PIC 9(04) VALUE 9817.
001320     05      FILLER PIC 9(04) VALUE 9850.
001330     05      FILLER PIC 9(04) VALUE 9877.
001340     05      FILLER PIC 9(04) VALUE 9899.
001350*        Rest-Wahrscheinlichkeit (Ueberlaufkorb) unten in C230
001360     05      FILLER PIC 9(04) VALUE 9999.
001370 01          SCH-EXP-THRESH-TABLE REDEFINES SCH-EXP-THRESH-INIT.
001380     05      SCH-EXP-THRESH      PIC 9(04) OCCURS 24 TIMES.
001390
001400*-----------------------------------------------------------------
001410* Wahrscheinlichkeitstabelle SKEWED (Prioritaet) - Werte und
001420* kumulierte Gewichte 0.20/0.20/0.20/0.15/0.15/0.10
001430*-----------------------------------------------------------------
001440 01          SCH-SKEW-VALUE-INIT.
001450     05      FILLER PIC 9(02) VALUE 01.
001460     05      FILLER PIC 9(02) VALUE 02.
001470     05      FILLER PIC 9(02) VALUE 03.
001480     05      FILLER PIC 9(02) VALUE 08.
001490     05      FILLER PIC 9(02) VALUE 09.
001500     05      FILLER PIC 9(02) VALUE 10.
001510 01          SCH-SKEW-VALUE-TABLE REDEFINES SCH-SKEW-VALUE-INIT.
001520     05      SCH-SKEW-VALUE      PIC 9(02) OCCURS 6 TIMES.
001530
001540 01          SCH-SKEW-CUM-INIT.
001550     05      FILLER PIC 9(04) VALUE 2000.
001560     05      FILLER PIC 9(04) VALUE 4000.
001570     05      FILLER PIC 9(04) VALUE 6000.
001580     05      FILLER PIC 9(04) VALUE 7500.
001590     05      FILLER PIC 9(04) VALUE 9000.
001600     05      FILLER PIC 9(04) VALUE 9999.
001610 01          SCH-SKEW-CUM-TABLE REDEFINES SCH-SKEW-CUM-INIT.
001620     05      SCH-SKEW-CUM        PIC 9(04) OCCURS 6 TIMES.
001630
001640*-----------------------------------------------------------------
001650* Conditional-Felder
001660*-----------------------------------------------------------------
001670 01          SCHALTER.
001680     05      FILE-STATUS         PIC X(02).
001690         88  FILE-OK                         VALUE "00".
001700         88  FILE-NOK                        VALUE "01" THRU "99".
001710     05      REC-STAT REDEFINES  FILE-STATUS.
001720         10  FILE-STATUS1        PIC X.
001730             88  FILE-EOF                    VALUE "1".
001740             88  FILE-IMPLERR                VALUE "9".
001750         10                      PIC X.
001760
001770     05      PRG-STATUS          PIC 9       VALUE ZERO.
001780         88  PRG-OK                          VALUE ZERO.
001790         88  PRG-ABBRUCH                     VALUE 1.
001800
001810     05      SCH-ARR-PATTERN     PIC X(01)   VALUE SPACE.
001820         88  SCH-ARR-SEQUENTIAL              VALUE "S".
001830         88  SCH-ARR-RANDOM                  VALUE "R".
001840         88  SCH-ARR-BURSTY                  VALUE "B".
001850
001860     05      SCH-BURST-PATTERN   PIC X(01)   VALUE SPACE.
001870         88  SCH-BURST-FIXED                 VALUE "F".
001880         88  SCH-BURST-RANDOM                VALUE "R".
001890         88  SCH-BURST-HEAVY                 VALUE "H".
001900
001910     05      SCH-PRI-PATTERN     PIC X(01)   VALUE SPACE.
001920         88  SCH-PRI-UNIFORM                 VALUE "U".
001930         88  SCH-PRI-RANDOM                  VALUE "R".
001940         88  SCH-PRI-SKEWED                  VALUE "S".
001950
001960*-----------------------------------------------------------------
001970* Arbeitstabelle - vor dem Schreiben vollstaendig im Speicher
001980* aufgebaut, damit das Ankunftsmuster RANDOM sortiert werden kann
001990*-----------------------------------------------------------------
002000 01          SCH-GEN-TABLE.
002010     05      SCH-GEN-ENTRY OCCURS 100 TIMES.
002020         10  SCH-G-ARRIVAL-TIME  PIC 9(04) COMP.
002030         10  SCH-G-BURST-TIME    PIC 9(04) COMP.
002040         10  SCH-G-PRIORITY      PIC 9(02) COMP.
002050
002060*-----------------------------------------------------------------
002070* weitere Arbeitsfelder: Praefix W
002080*-----------------------------------------------------------------
002090 01          WORK-FELDER.
002100     05      W-PID-NUM-ED        PIC Z(03)9.
002110
002120*-----------------------------------------------------------------
002130* Uebergabe aus Treiber SCHGDR0O
002140*-----------------------------------------------------------------
002150 LINKAGE SECTION.
002160 01     LINK-GEN-REC.
002170     COPY SCHGLK0C OF "=SCHLIB".
002180
002190 PROCEDURE DIVISION USING LINK-GEN-REC.
002200
002210******************************************************************
002220* Steuerungs-Section
002230******************************************************************
002240 A100-STEUERUNG SECTION.
002250 A100-00.
002260     IF  SHOW-VERSION
002270         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
002280         EXIT PROGRAM
002290     END-IF
002300
002310     SET PRG-OK TO TRUE
002320     PERFORM B000-VORLAUF THRU B000-99
002330
002340     IF  PRG-OK
002350         PERFORM B100-VERARBEITUNG THRU B100-99
002360     END-IF
002370
002380     PERFORM B090-ENDE THRU B090-99
002390     EXIT PROGRAM
002400     .
002410 A100-99.
002420     EXIT.
002430
002440******************************************************************
002450* Vorlauf - Muster-Codes pruefen, Zaehltabelle rueckstellen
002460******************************************************************
002470 B000-VORLAUF SECTION.
002480 B000-00.
002490     EVALUATE LINK-GEN-ARR-PATTERN
002500         WHEN "SEQUENTIAL" SET SCH-ARR-SEQUENTIAL TO TRUE
002510         WHEN "RANDOM"     SET SCH-ARR-RANDOM     TO TRUE
002520         WHEN "BURSTY"     SET SCH-ARR-BURSTY     TO TRUE
002530         WHEN OTHER        SET PRG-ABBRUCH        TO TRUE
002540     END-EVALUATE
002550
002560     EVALUATE LINK-GEN-BURST-PATTERN
002570         WHEN "FIXED"      SET SCH-BURST-FIXED    TO TRUE
002580         WHEN "RANDOM"     SET SCH-BURST-RANDOM   TO TRUE
002590         WHEN "HEAVY"      SET SCH-BURST-HEAVY    TO TRUE
002600         WHEN OTHER        SET PRG-ABBRUCH        TO TRUE
002610     END-EVALUATE
002620
002630     EVALUATE LINK-GEN-PRI-PATTERN
002640         WHEN "UNIFORM"    SET SCH-PRI-UNIFORM    TO TRUE
002650         WHEN "RANDOM"     SET SCH-PRI-RANDOM     TO TRUE
002660         WHEN "SKEWED"     SET SCH-PRI-SKEWED     TO TRUE
002670         WHEN OTHER        SET PRG-ABBRUCH        TO TRUE
002680     END-EVALUATE
002690
002700     IF  LINK-GEN-COUNT < 1 OR LINK-GEN-COUNT > 100
002710         SET PRG-ABBRUCH TO TRUE
002720     END-IF
002730
002740     IF  NOT PRG-ABBRUCH
002750         OPEN OUTPUT GENFILE
002760         IF  FILE-NOK
002770             SET PRG-ABBRUCH TO TRUE
002780         END-IF
002790     END-IF
002800     .
002810 B000-99.
002820     EXIT.
002830
002840******************************************************************
002850* Verarbeitung - Muster anwenden, Tabelle schreiben
002860******************************************************************
002870 B100-VERARBEITUNG SECTION.
002880 B100-00.
002890     PERFORM C100-GEN-ARRIVAL   THRU C100-99
002900     PERFORM C200-GEN-BURST     THRU C200-99
002910     PERFORM C300-GEN-PRIORITY  THRU C300-99
002920     PERFORM C400-WRITE-DATASET THRU C400-99
002930     CLOSE GENFILE
002940     .
002950 B100-99.
002960     EXIT.
002970
002980******************************************************************
002990* Ende - Rueckgabecode setzen
003000******************************************************************
003010 B090-ENDE SECTION.
003020 B090-00.
003030     IF  PRG-ABBRUCH
003040         DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
003050         MOVE 100 TO LINK-GEN-RC
003060     ELSE
003070         MOVE ZERO TO LINK-GEN-RC
003080     END-IF
003090     .
003100 B090-99.
003110     EXIT.
003120
003130******************************************************************
003140* Ankunftsmuster
003150******************************************************************
003160 C100-GEN-ARRIVAL SECTION.
003170 C100-00.
003180     EVALUATE TRUE
003190         WHEN SCH-ARR-SEQUENTIAL
003200             PERFORM C110-ARRIVAL-SEQUENTIAL THRU C110-99
003210                 VARYING C4-GEN-IX FROM 1 BY 1
003220                 UNTIL C4-GEN-IX > LINK-GEN-COUNT
003230         WHEN SCH-ARR-RANDOM
003240             PERFORM C120-ARRIVAL-RANDOM THRU C120-99
003250                 VARYING C4-GEN-IX FROM 1 BY 1
003260                 UNTIL C4-GEN-IX > LINK-GEN-COUNT
003270             PERFORM C125-SORT-ARRIVALS THRU C125-99
003280         WHEN SCH-ARR-BURSTY
003290             COMPUTE C3-CLUSTER-SIZE = LINK-GEN-COUNT / 10
003300             IF  C3-CLUSTER-SIZE < 1
003310                 MOVE 1 TO C3-CLUSTER-SIZE
003320             END-IF
003330             PERFORM C130-ARRIVAL-BURSTY THRU C130-99
003340                 VARYING C4-GEN-IX FROM 1 BY 1
003350                 UNTIL C4-GEN-IX > LINK-GEN-COUNT
003360     END-EVALUATE
003370     .
003380 C100-99.
003390     EXIT.
003400
003410 C110-ARRIVAL-SEQUENTIAL SECTION.
003420 C110-00.
003430**       Ankunft des i-ten Prozesses (0-basiert) = i
003440     COMPUTE SCH-G-ARRIVAL-TIME(C4-GEN-IX) = C4-GEN-IX - 1
003450     .
003460 C110-99.
003470     EXIT.
003480
003490 C120-ARRIVAL-RANDOM SECTION.
003500 C120-00.
003510**       gleichverteilt in [0, max(1, N/2 abgeschnitten)],
003520**       anschliessend aufsteigend sortiert (C125)
003530     COMPUTE SCH-RAND-LIMIT = LINK-GEN-COUNT / 2
003540     IF  SCH-RAND-LIMIT < 1
003550         MOVE 1 TO SCH-RAND-LIMIT
003560     END-IF
003570     PERFORM C910-SCALE-RANDOM THRU C910-99
003580     MOVE SCH-RAND-RESULT TO SCH-G-ARRIVAL-TIME(C4-GEN-IX)
003590     .
003600 C120-99.
003610     EXIT.
003620
003630******************************************************************
003640* einfache Blasen-Sortierung - Tabelle klein (max. 100 Eintraege)
003650******************************************************************
003660 C125-SORT-ARRIVALS SECTION.
003670 C125-00.
003680     PERFORM C126-SORT-PASS THRU C126-99
003690         VARYING C4-GEN-IX FROM 1 BY 1
003700         UNTIL C4-GEN-IX > LINK-GEN-COUNT - 1
003710     .
003720 C125-99.
003730     EXIT.
003740
003750 C126-SORT-PASS SECTION.
003760 C126-00.
003770     PERFORM C127-SORT-COMPARE THRU C127-99
003780         VARYING C4-INNER-IX FROM 1 BY 1
003790         UNTIL C4-INNER-IX > LINK-GEN-COUNT - C4-GEN-IX
003800     .
003810 C126-99.
003820     EXIT.
003830
003840 C127-SORT-COMPARE SECTION.
003850 C127-00.
003860     IF  SCH-G-ARRIVAL-TIME(C4-INNER-IX) >
003870         SCH-G-ARRIVAL-TIME(C4-INNER-IX + 1)
003880         MOVE SCH-G-ARRIVAL-TIME(C4-INNER-IX) TO C4-TEMP-ARRIVAL
003890         MOVE SCH-G-ARRIVAL-TIME(C4-INNER-IX + 1)
003900                           TO SCH-G-ARRIVAL-TIME(C4-INNER-IX)
003910         MOVE C4-TEMP-ARRIVAL
003920                           TO SCH-G-ARRIVAL-TIME(C4-INNER-IX + 1)
003930     END-IF
003940     .
003950 C127-99.
003960     EXIT.
003970
003980 C130-ARRIVAL-BURSTY SECTION.
003990 C130-00.
004000**       Cluster-Basis = (i / C abgeschnitten) * C, dazu
004010**       gleichverteilter Zuschlag in [0, max(0, C/2 abgesch.)]
004020     COMPUTE C3-CLUSTER-BASE =
004030             ((C4-GEN-IX - 1) / C3-CLUSTER-SIZE) * C3-CLUSTER-SIZE
004040     COMPUTE SCH-RAND-LIMIT = C3-CLUSTER-SIZE / 2
004050     PERFORM C910-SCALE-RANDOM THRU C910-99
004060     COMPUTE SCH-G-ARRIVAL-TIME(C4-GEN-IX) =
004070             C3-CLUSTER-BASE + SCH-RAND-RESULT
004080     .
004090 C130-99.
004100     EXIT.
004110
004120******************************************************************
004130* Bedienzeitmuster
004140******************************************************************
004150 C200-GEN-BURST SECTION.
004160 C200-00.
004170     EVALUATE TRUE
004180         WHEN SCH-BURST-FIXED
004190             PERFORM C210-BURST-FIXED THRU C210-99
004200                 VARYING C4-GEN-IX FROM 1 BY 1
004210                 UNTIL C4-GEN-IX > LINK-GEN-COUNT
004220         WHEN SCH-BURST-RANDOM
004230             PERFORM C220-BURST-RANDOM THRU C220-99
004240                 VARYING C4-GEN-IX FROM 1 BY 1
004250                 UNTIL C4-GEN-IX > LINK-GEN-COUNT
004260         WHEN SCH-BURST-HEAVY
004270             PERFORM C230-BURST-HEAVY THRU C230-99
004280                 VARYING C4-GEN-IX FROM 1 BY 1
004290                 UNTIL C4-GEN-IX > LINK-GEN-COUNT
004300     END-EVALUATE
004310     .
004320 C200-99.
004330     EXIT.
004340
004350 C210-BURST-FIXED SECTION.
004360 C210-00.
004370     MOVE 5 TO SCH-G-BURST-TIME(C4-GEN-IX)
004380     .
004390 C210-99.
004400     EXIT.
004410
004420 C220-BURST-RANDOM SECTION.
004430 C220-00.
004440**       gleichverteilt in [1,15]
004450     MOVE 14 TO SCH-RAND-LIMIT
004460     PERFORM C910-SCALE-RANDOM THRU C910-99
004470     COMPUTE SCH-G-BURST-TIME(C4-GEN-IX) = SCH-RAND-RESULT + 1
004480     .
004490 C220-99.
004500     EXIT.
004510
004520 C230-BURST-HEAVY SECTION.
004530 C230-00.
004540**       Exponentialverteilung Mittelwert 5 ueber Tabellensuche
004550**       (SCH-EXP-THRESH-TABLE), auf mindestens 1 begrenzt
004560     MOVE 9999 TO SCH-RAND-LIMIT
004570     PERFORM C910-SCALE-RANDOM THRU C910-99
004580     MOVE 24 TO SCH-G-BURST-TIME(C4-GEN-IX)
004590     PERFORM C235-SCAN-EXP-BUCKET THRU C235-99
004600         VARYING C2-BUCKET-IX FROM 1 BY 1
004610         UNTIL C2-BUCKET-IX > 24
004620     IF  SCH-G-BURST-TIME(C4-GEN-IX) < 1
004630         MOVE 1 TO SCH-G-BURST-TIME(C4-GEN-IX)
004640     END-IF
004650     .
004660 C230-99.
004670     EXIT.
004680
004690 C235-SCAN-EXP-BUCKET SECTION.
004700 C235-00.
004710     IF  SCH-RAND-RESULT <= SCH-EXP-THRESH(C2-BUCKET-IX)
004720         MOVE C2-BUCKET-IX TO SCH-G-BURST-TIME(C4-GEN-IX)
004730         MOVE 25           TO C2-BUCKET-IX
004740     END-IF
004750     .
004760 C235-99.
004770     EXIT.
004780
004790******************************************************************
004800* Prioritaetsmuster
004810******************************************************************
004820 C300-GEN-PRIORITY SECTION.
004830 C300-00.
004840     EVALUATE TRUE
004850         WHEN SCH-PRI-UNIFORM
004860             PERFORM C310-PRIORITY-UNIFORM THRU C310-99
004870                 VARYING C4-GEN-IX FROM 1 BY 1
004880                 UNTIL C4-GEN-IX > LINK-GEN-COUNT
004890         WHEN SCH-PRI-RANDOM
004900             PERFORM C320-PRIORITY-RANDOM THRU C320-99
004910                 VARYING C4-GEN-IX FROM 1 BY 1
004920                 UNTIL C4-GEN-IX > LINK-GEN-COUNT
004930         WHEN SCH-PRI-SKEWED
004940             PERFORM C330-PRIORITY-SKEWED THRU C330-99
004950                 VARYING C4-GEN-IX FROM 1 BY 1
004960                 UNTIL C4-GEN-IX > LINK-GEN-COUNT
004970     END-EVALUATE
004980     .
004990 C300-99.
005000     EXIT.
005010
005020 C310-PRIORITY-UNIFORM SECTION.
005030 C310-00.
005040     MOVE 5 TO SCH-G-PRIORITY(C4-GEN-IX)
005050     .
005060 C310-99.
005070     EXIT.
005080
005090 C320-PRIORITY-RANDOM SECTION.
005100 C320-00.
005110**       gleichverteilt in [1,10]
005120     MOVE 9 TO SCH-RAND-LIMIT
005130     PERFORM C910-SCALE-RANDOM THRU C910-99
005140     COMPUTE SCH-G-PRIORITY(C4-GEN-IX) = SCH-RAND-RESULT + 1
005150     .
005160 C320-99.
005170     EXIT.
005180
005190 C330-PRIORITY-SKEWED SECTION.
005200 C330-00.
005210**       gewichtete Auswahl ueber {1,2,3,8,9,10} - Gewichte
005220**       0.20/0.20/0.20/0.15/0.15/0.10 (SCH-SKEW-...-TABLE)
005230     MOVE 9998 TO SCH-RAND-LIMIT
005240     PERFORM C910-SCALE-RANDOM THRU C910-99
005250     MOVE 10 TO SCH-G-PRIORITY(C4-GEN-IX)
005260     PERFORM C335-SCAN-SKEW-BUCKET THRU C335-99
005270         VARYING C2-BUCKET-IX FROM 1 BY 1
005280         UNTIL C2-BUCKET-IX > 6
005290     .
005300 C330-99.
005310     EXIT.
005320
005330 C335-SCAN-SKEW-BUCKET SECTION.
005340 C335-00.
005350     IF  SCH-RAND-RESULT <= SCH-SKEW-CUM(C2-BUCKET-IX)
005360         MOVE SCH-SKEW-VALUE(C2-BUCKET-IX)
005370                               TO SCH-G-PRIORITY(C4-GEN-IX)
005380         MOVE 7                TO C2-BUCKET-IX
005390     END-IF
005400     .
005410 C335-99.
005420     EXIT.
005430
005440******************************************************************
005450* Prozess-Identifikation aufbauen und Datensaetze schreiben
005460******************************************************************
005470 C400-WRITE-DATASET SECTION.
005480 C400-00.
005490     PERFORM C410-WRITE-ONE-RECORD THRU C410-99
005500         VARYING C4-GEN-IX FROM 1 BY 1
005510         UNTIL C4-GEN-IX > LINK-GEN-COUNT
005520     .
005530 C400-99.
005540     EXIT.
005550
005560 C410-WRITE-ONE-RECORD SECTION.
005570 C410-00.
005580     MOVE C4-GEN-IX TO W-PID-NUM-ED
005590     INSPECT W-PID-NUM-ED TALLYING C2-LEAD-SPACES
005600                          FOR LEADING SPACE
005610     COMPUTE C2-SIG-LEN = 4 - C2-LEAD-SPACES
005620     MOVE SPACES TO SCH-PROCESS-ID
005630     STRING "P" DELIMITED SIZE
005640            W-PID-NUM-ED(C2-LEAD-SPACES + 1 : C2-SIG-LEN)
005650                              DELIMITED SIZE
005660       INTO SCH-PROCESS-ID
005670
005680     MOVE SCH-G-ARRIVAL-TIME(C4-GEN-IX) TO SCH-ARRIVAL-TIME
005690     MOVE SCH-G-BURST-TIME(C4-GEN-IX)   TO SCH-BURST-TIME
005700     MOVE SCH-G-PRIORITY(C4-GEN-IX)     TO SCH-PRIORITY
005710
005720     WRITE SCH-PROCESS-RECORD
005730     .
005740 C410-99.
005750     EXIT.
005760
005770******************************************************************
005780* Kongruenzgenerator - naechster Pseudozufallswert (0-65535)
005790* SEED(n+1) = (SEED(n) * 25173 + 13849) MOD 65536
005800******************************************************************
005810 C900-NEXT-RANDOM SECTION.
005820 C900-00.
005830     COMPUTE SCH-RAND-PRODUCT =
005840             (SCH-RANDOM-SEED * 25173) + 13849
005850     DIVIDE SCH-RAND-PRODUCT BY 65536
005860         GIVING SCH-RAND-QUOT
005870         REMAINDER SCH-RANDOM-SEED
005880     .
005890 C900-99.
005900     EXIT.
005910
005920******************************************************************
005930* Skalierung des Zufallswertes auf [0, SCH-RAND-LIMIT]
005940******************************************************************
005950 C910-SCALE-RANDOM SECTION.
005960 C910-00.
005970     PERFORM C900-NEXT-RANDOM THRU C900-99
005980     COMPUTE SCH-RAND-RESULT =
005990             (SCH-RANDOM-SEED * (SCH-RAND-LIMIT + 1)) / 65536
006000     .
006010 C910-99.
006020     EXIT.
