000010*----------------------------------------------------------------*
000020* Copybook       :: SCHGLK0C
000030* Kurzbeschreibung:: LINK-REC Treiber SCHGDR0O <-> Modul SCHGEN0M
000040*----------------------------------------------------------------*
000050* Wird unter einem vom aufrufenden Programm vergebenen 01
000060* eingebunden, z.B.  01  LINK-GEN-REC.
000070*                     COPY SCHGLK0C OF "=SCHLIB".
000080*----------------------------------------------------------------*
000090* Vers. | Datum    | von | Kommentar                             *SCHNEW-1
000100*-------|----------|-----|---------------------------------------*
000110*A.00.00|1989-01-09| hbr | Neuerstellung SCHGLK0C                 SCHNEW-1
000120*----------------------------------------------------------------*
000130     05  LINK-GEN-HDR.
000140         10  LINK-GEN-COUNT      PIC 9(03) COMP.
000150*            Anzahl zu erzeugender Prozesse (1-100)
000160         10  LINK-GEN-RC         PIC S9(04) COMP.
000170*            0    = OK
000180*            100  = unbekannter Muster-Code
000190*            9999 = Programmabbruch - Treiber muss reagieren
000200     05  LINK-GEN-PATTERNS.
000210         10  LINK-GEN-ARR-PATTERN
000220                                 PIC X(10).
000230*            "SEQUENTIAL", "RANDOM", "BURSTY"
000240         10  LINK-GEN-BURST-PATTERN
000250                                 PIC X(10).
000260*            "FIXED", "RANDOM", "HEAVY"
000270         10  LINK-GEN-PRI-PATTERN
000280                                 PIC X(10).
000290*            "UNIFORM", "RANDOM", "SKEWED"
000300     05  LINK-GEN-PATTERN-VIEW REDEFINES LINK-GEN-PATTERNS.
000310         10  LINK-GEN-PATTERN-ITEM
000320                                 PIC X(10) OCCURS 3 TIMES.
000330*            Sammelsicht der drei Muster-Codes, fuer den
000340*            Leerprobe-Test im Treiber (siehe SCHGDR0O P110)
