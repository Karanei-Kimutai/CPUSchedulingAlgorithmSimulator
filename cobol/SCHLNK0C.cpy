000010*----------------------------------------------------------------*
000020* Copybook       :: SCHLNK0C
000030* Kurzbeschreibung:: LINK-REC Treiber SCHRPT0O <-> Modul SCHENG0M
000040*----------------------------------------------------------------*
000050* Wird unter einem vom aufrufenden Programm vergebenen 01
000060* eingebunden, z.B.  01  LINK-ENG-REC.
000070*                     COPY SCHLNK0C OF "=SCHLIB".
000080*----------------------------------------------------------------*
000090* Vers. | Datum    | von | Kommentar                             *SCHNEW-1
000100*-------|----------|-----|---------------------------------------*
000110*A.00.00|1988-12-02| hbr | Neuerstellung SCHLNK0C                 SCHNEW-1
000120*A.01.00|1989-04-18| hbr | LINK-ENG-RC Rueckgabecodes ergaenzt    SCHNEW-1
000130*----------------------------------------------------------------*
000140     05  LINK-ENG-HDR.
000150         10  LINK-ALGORITHM-CODE PIC 9(01).
000160             88  LINK-ALGO-FCFS          VALUE 1.
000170             88  LINK-ALGO-SJF           VALUE 2.
000180             88  LINK-ALGO-SRTF-FCFS     VALUE 3.
000190             88  LINK-ALGO-SRTF-PRI      VALUE 4.
000200         10  LINK-ENG-RC         PIC S9(04) COMP.
000210*            0    = OK
000220*            9999 = Programmabbruch - Treiber muss reagieren
000230     05  LINK-ENG-TABLE.
000240         COPY SCHWRK0C OF "=SCHLIB".
000250     05  LINK-ENG-METRICS.
000260         COPY SCHMET0C OF "=SCHLIB".
