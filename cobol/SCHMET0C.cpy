000010*----------------------------------------------------------------*
000020* Copybook       :: SCHMET0C
000030* Kurzbeschreibung:: Satzbild Kennzahlen-Ergebnis (je Algorithmus)
000040* Verwendet in    :: SCHENG0M (Berechnung), SCHRPT0O (Druck)
000050*----------------------------------------------------------------*
000060* Vers. | Datum    | von | Kommentar                             *SCHNEW-1
000070*-------|----------|-----|---------------------------------------*
000080*A.00.00|1988-11-21| hbr | Neuerstellung SCHMET0C                 SCHNEW-1
000090*A.01.00|1990-06-03| hbr | THROUGHPUT auf 6 Nachkommastellen      SCHNEW-1
000100*                        | intern erweitert (Rundungsauftrag
000110*                        | RZ-098)
000120* Wird unter einem vom aufrufenden Programm vergebenen 01
000130* eingebunden, z.B.  01  SCH-METRICS-RESULT.
000140*                     COPY SCHMET0C OF "=SCHLIB".
000150*----------------------------------------------------------------*
000160     05  SCH-M-ALGORITHM-NAME    PIC X(20).
000170*        "FCFS", "SJF", "SRTF-FCFS", "SRTF-PRI"
000180     05  SCH-M-AVG-WAITING-TIME  PIC S9(05)V9(04).
000190*        Summe WAITING-TIME / Anzahl Prozesse
000200     05  SCH-M-AVG-TURNAROUND-TIME
000210                                 PIC S9(05)V9(04).
000220*        Summe TURNAROUND-TIME / Anzahl Prozesse
000230     05  SCH-M-AVG-RESPONSE-TIME PIC S9(05)V9(04).
000240*        Summe RESPONSE-TIME / Anzahl Prozesse
000250     05  SCH-M-THROUGHPUT        PIC S9(03)V9(06).
000260*        Anzahl Prozesse / groesste COMPLETION-TIME
000270     05  FILLER                  PIC X(20).
