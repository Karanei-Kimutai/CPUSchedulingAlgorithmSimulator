000010*----------------------------------------------------------------*
000020* Copybook       :: SCHPRC0C
000030* Kurzbeschreibung:: Satzbild Prozess-Datensatz (Input/Output)
000040* Verwendet in    :: SCHRPT0O (PROCFILE), SCHGEN0M (GENFILE)
000050*----------------------------------------------------------------*
000060* Feste 15-Byte Schnittstelle zum vorgelagerten System - Breite
000070* ist Vertragsbestandteil (5+4+4+2), daher OHNE FILLER-Auffg.
000080*----------------------------------------------------------------*
000090* Vers. | Datum    | von | Kommentar                             *SCHNEW-1
000100*-------|----------|-----|---------------------------------------*
000110*A.00.00|1988-11-07| hbr | Neuerstellung SCHPRC0C                 SCHNEW-1
000120*A.01.00|1998-09-14| plm | Y2K-Pruefung Satzbild - keine AenderungSCHNEW-1
000130*                        | noetig (keine Datumsfelder enthalten)
000140*A.02.00|2003-05-19| krg | Feldkommentar PRIORITAET praezisiert   SCHNEW-1
000150*----------------------------------------------------------------*
000160 01  SCH-PROCESS-RECORD.
000170     05  SCH-PROCESS-ID          PIC X(05).
000180*        Kennung des Prozesses, z.B. "P1   ", "P12  "
000190     05  SCH-ARRIVAL-TIME        PIC 9(04).
000200*        Zeittakt, ab dem der Prozess bereit ist  (>= 0)
000210     05  SCH-BURST-TIME          PIC 9(04).
000220*        Gesamt-CPU-Takte des Prozesses           (>= 1)
000230     05  SCH-PRIORITY            PIC 9(02).
000240*        Prioritaet 1..10 - groesserer Wert = hoehere Prioritaet
000250*        (massgeblich fuer den SRTF-PRI Gleichstand-Entscheid)
