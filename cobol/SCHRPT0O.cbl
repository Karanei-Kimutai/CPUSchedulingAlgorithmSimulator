?SEARCH  =SCHLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000010
000020 IDENTIFICATION DIVISION.
000030
000040 PROGRAM-ID.    SCHRPT0O.
000050 AUTHOR.        H. BRENNER.
000060 INSTALLATION.  ABT. SYSTEMENTWICKLUNG.
000070 DATE-WRITTEN.  1988-12-02.
000080 DATE-COMPILED.
000090 SECURITY.      INTERN.
000100
000110*****************************************************************
000120* Letzte Aenderung :: 2001-02-19
000130* Letzte Version   :: B.02.00
000140* Kurzbeschreibung :: Batch-Treiber Ablaufplanungs-Vergleich -
000150*                     liest Prozess-Datei, ruft die vier
000160*                     Simulationslaeufe auf, schreibt Bericht
000170* Auftrag          :: SCHNEW-1
000180* Package          :: SIMULATOR
000190*
000200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000210*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000220*----------------------------------------------------------------*
000230* Vers.   | Datum      | von | Kommentar                        * SCHNEW-1
000240*---------|------------|-----|----------------------------------*
000250*A.00.00  | 1988-12-02 | hbr | Neuerstellung: Einlesen PROCFILE,  SCHNEW-1
000260*         |            |     | Aufruf SCHENG0M, Bericht RPTFILE   SCHNEW-1
000270*A.01.00  | 1989-04-18 | hbr | Pruefung Obergrenze 100 Prozesse   SCHNEW-1
000280*         |            |     | ergaenzt (RZ-071)                  SCHNEW-1
000290*A.02.00  | 1990-06-03 | hbr | Kennzahlen-Zeilen auf 2 Dezimal-   SCHNEW-1
000300*         |            |     | stellen (Durchsatz 4) umgestellt   SCHNEW-1
000310*         |            |     | (RZ-098)                           SCHNEW-1
000320*B.00.00  | 1998-09-14 | plm | Jahr-2000: Satzbild geprueft, keineSCHNEW-1
000330*         |            |     | Datumsfelder betroffen (o.B.)      SCHNEW-1
000340*B.01.00  | 1999-05-11 | plm | Y2K-Nachtrag: Berichtskopf zeigt   SCHNEW-1
000350*         |            |     | Jahr nun 4-stellig (war nicht      SCHNEW-1
000360*         |            |     | betroffen, Vorsichtsmassnahme)     SCHNEW-1
000370*B.02.00  | 2001-02-19 | krg | Anzeige-Version (SWITCH-15)        SCHNEW-1
000380*----------------------------------------------------------------*
000390*
000400* Programmbeschreibung
000410* --------------------
000420*
000430* SCHRPT0O liest die Prozess-Datei PROCFILE (Satzbild SCHPRC0C,
000440* max. 100 Saetze) vollstaendig in eine Tabelle ein und prueft
000450* jeden Satz (Anfrage 1 der BATCH FLOW: ARRIVAL-TIME >= 0,
000460* BURST-TIME >= 1, PRIORITY 1-10, alle Felder numerisch).  Ein
000470* ungueltiger Satz fuehrt zum Programmabbruch unter Nennung der
000480* PROCESS-ID.
000490*
000500* Anschliessend wird fuer jeden der vier Algorithmen (feste
000510* Reihenfolge FCFS, SJF, SRTF-FCFS, SRTF-PRI) das Modul SCHENG0M
000520* aufgerufen und ein Berichtsabschnitt auf RPTFILE geschrieben:
000530* Detailzeile je Prozess (Eingabereihenfolge) und die vier
000540* Kennzahlenzeilen.
000550*
000560*****************************************************************
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     SWITCH-15 IS ANZEIGE-VERSION
000620         ON STATUS IS SHOW-VERSION
000630     CLASS ALPHNUM IS "0123456789"
000640                      "abcdefghijklmnopqrstuvwxyz"
000650                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT PROCFILE ASSIGN TO "PROCFILE"
000700         ORGANIZATION IS SEQUENTIAL
000710         FILE STATUS  IS PROC-FILE-STATUS.
000720
000730     SELECT RPTFILE  ASSIGN TO "RPTFILE"
000740         ORGANIZATION IS SEQUENTIAL
000750         FILE STATUS  IS RPT-FILE-STATUS.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790
000800 FD  PROCFILE
000810     LABEL RECORD IS STANDARD
000820     RECORD CONTAINS 15 CHARACTERS.
000830     COPY SCHPRC0C OF "=SCHLIB".
000840
000850 FD  RPTFILE
000860     LABEL RECORD IS STANDARD
000870     RECORD CONTAINS 80 CHARACTERS.
000880 01  RPT-RECORD.
000890     05  RPT-LINE                PIC X(79).
000900     05  FILLER                  PIC X(01).
000910
000920 WORKING-STORAGE SECTION.
000930*-----------------------------------------------------------------
000940* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000950*-----------------------------------------------------------------
000960 01          COMP-FELDER.
000970     05      C4-ALGO-IX          PIC 9(01) COMP.
000980     05      C4-DETAIL-IX        PIC 9(04) COMP.
000990     05      C4-REC-COUNT        PIC 9(04) COMP.
001000
001010*-----------------------------------------------------------------
001020* Display-Felder: Praefix D
001030*-----------------------------------------------------------------
001040 01          DISPLAY-FELDER.
001050     05      D-NUM4              PIC -9(04).
001060
001070*-----------------------------------------------------------------
001080* Felder mit konstantem Inhalt: Praefix K
001090*-----------------------------------------------------------------
001100 01          KONSTANTE-FELDER.
001110     05      K-MODUL             PIC X(08) VALUE "SCHRPT0O".
001120
001130*-----------------------------------------------------------------
001140* Conditional-Felder
001150*-----------------------------------------------------------------
001160 01          SCHALTER.
001170     05      PROC-FILE-STATUS    PIC X(02).
001180         88  PROC-FILE-OK                    VALUE "00".
001190         88  PROC-FILE-NOK                   VALUE "01" THRU "99".
001200     05      PROC-REC-STAT REDEFINES PROC-FILE-STATUS.
001210         10  PROC-FILE-STATUS1   PIC X.
001220             88  PROC-FILE-EOF               VALUE "1".
001230         10                      PIC X.
001240
001250     05      RPT-FILE-STATUS     PIC X(02).
001260         88  RPT-FILE-OK                     VALUE "00".
001270         88  RPT-FILE-NOK                    VALUE "01" THRU "99".
001280     05      RPT-REC-STAT REDEFINES RPT-FILE-STATUS.
001290         10  RPT-FILE-STATUS1    PIC X.
001300         10                      PIC X.
001310
001320     05      PRG-STATUS          PIC 9       VALUE ZERO.
001330         88  PRG-OK                          VALUE ZERO.
001340         88  PRG-ABBRUCH                     VALUE 1.
001350
001360*-----------------------------------------------------------------
001370* Druckzeile - freie Textsicht (STRING) und Ueberschriftensicht
001380* (feste Spalten) auf demselben 80-Byte Puffer
001390*-----------------------------------------------------------------
001400 01          WS-RPT-LINE.
001410     05      WS-RPT-TEXT         PIC X(79).
001420     05      FILLER              PIC X(01).
001430 01          WS-RPT-HEADING REDEFINES WS-RPT-LINE.
001440     05      WS-RPT-HDG-LABEL    PIC X(30).
001450     05      WS-RPT-HDG-VALUE    PIC X(49).
001460
001470*-----------------------------------------------------------------
001480* Editierfelder fuer die Detail- und Kennzahlenzeilen
001490*-----------------------------------------------------------------
001500 01          WS-EDIT-FELDER.
001510     05      E-ARRIVAL           PIC ZZZ9.
001520     05      E-BURST             PIC ZZZ9.
001530     05      E-PRIORITY          PIC Z9.
001540     05      E-COMPLETION        PIC ZZZZ9.
001550     05      E-TURNAROUND        PIC -(4)9.
001560     05      E-WAITING           PIC -(4)9.
001570     05      E-RESPONSE          PIC -(4)9.
001580     05      WS-DISP-AVG         PIC S9(05)V99.
001590     05      E-DISP-AVG          PIC -(5)9.99.
001600     05      WS-DISP-THRU        PIC S9(03)V9(04).
001610     05      E-DISP-THRU         PIC -(3)9.9999.
001620
001630*-----------------------------------------------------------------
001640* Uebergabe an das Rechenmodul SCHENG0M
001650*-----------------------------------------------------------------
001660 01          LINK-ENG-REC.
001670     COPY SCHLNK0C OF "=SCHLIB".
001680
001690 PROCEDURE DIVISION.
001700
001710******************************************************************
001720* Steuerungs-Section
001730******************************************************************
001740 A100-STEUERUNG SECTION.
001750 A100-00.
001760     IF  SHOW-VERSION
001770         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
001780         STOP RUN
001790     END-IF
001800
001810     SET PRG-OK TO TRUE
001820     PERFORM B000-VORLAUF THRU B000-99
001830
001840     IF  PRG-OK
001850         PERFORM B100-VERARBEITUNG THRU B100-99
001860     END-IF
001870
001880     PERFORM B090-ENDE THRU B090-99
001890     STOP RUN
001900     .
001910 A100-99.
001920     EXIT.
001930
001940******************************************************************
001950* Vorlauf - Dateien oeffnen, Prozesstabelle einlesen und pruefen
001960******************************************************************
001970 B000-VORLAUF SECTION.
001980 B000-00.
001990     PERFORM F100-OPEN-FILES THRU F100-99
002000     IF  PRG-OK
002010         PERFORM F200-LOAD-PROCESS-TABLE THRU F200-99
002020     END-IF
002030     .
002040 B000-99.
002050     EXIT.
002060
002070******************************************************************
002080* Verarbeitung - vier Algorithmuslaeufe in fester Reihenfolge
002090******************************************************************
002100 B100-VERARBEITUNG SECTION.
002110 B100-00.
002120     PERFORM E050-WRITE-TITLE THRU E050-99
002130     PERFORM D100-RUN-ONE-ALGORITHM THRU D100-99
002140         VARYING C4-ALGO-IX FROM 1 BY 1
002150         UNTIL C4-ALGO-IX > 4
002160         OR PRG-ABBRUCH
002170     .
002180 B100-99.
002190     EXIT.
002200
002210******************************************************************
002220* Ende - Dateien schliessen
002230******************************************************************
002240 B090-ENDE SECTION.
002250 B090-00.
002260     IF  PRG-ABBRUCH
002270         DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
002280     END-IF
002290     PERFORM F900-CLOSE-FILES THRU F900-99
002300     .
002310 B090-99.
002320     EXIT.
002330
002340******************************************************************
002350* Dateien oeffnen
002360******************************************************************
002370 F100-OPEN-FILES SECTION.
002380 F100-00.
002390     OPEN INPUT  PROCFILE
002400     IF  PROC-FILE-NOK
002410         DISPLAY "Fehler beim Oeffnen PROCFILE: " PROC-FILE-STATUS
002420         SET PRG-ABBRUCH TO TRUE
002430     END-IF
002440
002450     OPEN OUTPUT RPTFILE
002460     IF  RPT-FILE-NOK
002470         DISPLAY "Fehler beim Oeffnen RPTFILE: " RPT-FILE-STATUS
002480         SET PRG-ABBRUCH TO TRUE
002490     END-IF
002500     .
002510 F100-99.
002520     EXIT.
002530
002540******************************************************************
002550* Prozesstabelle einlesen (BATCH FLOW Punkt 1) - max. 100 Saetze
002560******************************************************************
002570 F200-LOAD-PROCESS-TABLE SECTION.
002580 F200-00.
002590     MOVE ZERO TO SCH-W-COUNT
002600     READ PROCFILE
002610         AT END SET PROC-FILE-EOF TO TRUE
002620     END-READ
002630
002640     PERFORM F210-LOAD-ONE-RECORD THRU F210-99
002650         UNTIL PROC-FILE-EOF OR PRG-ABBRUCH
002660     .
002670 F200-99.
002680     EXIT.
002690
002700 F210-LOAD-ONE-RECORD SECTION.
002710 F210-00.
002720     IF  SCH-W-COUNT >= 100
002730         DISPLAY "Zu viele Prozesse in PROCFILE - Obergrenze 100"
002740         SET PRG-ABBRUCH TO TRUE
002750     ELSE
002760         PERFORM F250-VALIDATE-RECORD THRU F250-99
002770         IF  NOT PRG-ABBRUCH
002780             ADD 1 TO SCH-W-COUNT
002790             MOVE SCH-PROCESS-ID
002800                               TO SCH-W-PROCESS-ID(SCH-W-COUNT)
002810             MOVE SCH-ARRIVAL-TIME
002820                               TO SCH-W-ARRIVAL-TIME(SCH-W-COUNT)
002830             MOVE SCH-BURST-TIME
002840                               TO SCH-W-BURST-TIME(SCH-W-COUNT)
002850             MOVE SCH-PRIORITY TO SCH-W-PRIORITY(SCH-W-COUNT)
002860             MOVE SCH-W-COUNT  TO SCH-W-INPUT-SEQ(SCH-W-COUNT)
002870
002880             READ PROCFILE
002890                 AT END SET PROC-FILE-EOF TO TRUE
002900             END-READ
002910         END-IF
002920     END-IF
002930     .
002940 F210-99.
002950     EXIT.
002960
002970******************************************************************
002980* Satzpruefung (BUSINESS RULES / Validation)
002990******************************************************************
003000 F250-VALIDATE-RECORD SECTION.
003010 F250-00.
003020     IF  SCH-ARRIVAL-TIME NOT NUMERIC
003030     OR  SCH-BURST-TIME   NOT NUMERIC
003040     OR  SCH-PRIORITY     NOT NUMERIC
003050         PERFORM Z900-BAD-RECORD THRU Z900-99
003060     ELSE
003070         IF  SCH-BURST-TIME < 1
003080             PERFORM Z900-BAD-RECORD THRU Z900-99
003090         END-IF
003100         IF  SCH-PRIORITY < 1 OR SCH-PRIORITY > 10
003110             PERFORM Z900-BAD-RECORD THRU Z900-99
003120         END-IF
003130     END-IF
003140     .
003150 F250-99.
003160     EXIT.
003170
003180******************************************************************
003190* Ungueltiger Prozess-Satz - Abbruch mit Nennung
003200******************************************************************
003210 Z900-BAD-RECORD SECTION.
003220 Z900-00.
003230     DISPLAY "UNGUELTIGER SATZ IN PROCFILE - PROCESS-ID: "
003240             SCH-PROCESS-ID
003250     SET PRG-ABBRUCH TO TRUE
003260     .
003270 Z900-99.
003280     EXIT.
003290
003300******************************************************************
003310* Einen Algorithmuslauf durchfuehren und Berichtsabschnitt drucken
003320******************************************************************
003330 D100-RUN-ONE-ALGORITHM SECTION.
003340 D100-00.
003350     MOVE C4-ALGO-IX TO LINK-ALGORITHM-CODE
003360     CALL "SCHENG0M" USING LINK-ENG-REC
003370
003380     IF  LINK-ENG-RC NOT = ZERO
003390         DISPLAY "SCHENG0M Abbruch - RC = " LINK-ENG-RC
003400         SET PRG-ABBRUCH TO TRUE
003410     ELSE
003420         PERFORM E100-WRITE-REPORT-SECTION THRU E100-99
003430     END-IF
003440     .
003450 D100-99.
003460     EXIT.
003470
003480******************************************************************
003490* Berichtskopf (einmal je Lauf)
003500******************************************************************
003510 E050-WRITE-TITLE SECTION.
003520 E050-00.
003530     MOVE SCH-W-COUNT TO E-COMPLETION
003540     MOVE SPACES TO WS-RPT-HEADING
003550     MOVE "CPU-ABLAUFPLANUNG - VERGLEICH" TO WS-RPT-HDG-LABEL
003560     STRING "PROZESSE: "  DELIMITED SIZE
003570            E-COMPLETION  DELIMITED SIZE
003580       INTO WS-RPT-HDG-VALUE
003590     WRITE RPT-RECORD FROM WS-RPT-LINE
003600
003610     MOVE SPACES TO WS-RPT-LINE
003620     WRITE RPT-RECORD FROM WS-RPT-LINE
003630     .
003640 E050-99.
003650     EXIT.
003660
003670******************************************************************
003680* Berichtsabschnitt eines Algorithmus (Ueberschrift, Detail,
003690* Kennzahlen)
003700******************************************************************
003710 E100-WRITE-REPORT-SECTION SECTION.
003720 E100-00.
003730     MOVE SPACES TO WS-RPT-HEADING
003740     MOVE "ALGORITHMUS: "         TO WS-RPT-HDG-LABEL
003750     MOVE SCH-M-ALGORITHM-NAME    TO WS-RPT-HDG-VALUE
003760     WRITE RPT-RECORD FROM WS-RPT-LINE
003770
003780     PERFORM E200-WRITE-DETAIL-LINES THRU E200-99
003790         VARYING C4-DETAIL-IX FROM 1 BY 1
003800         UNTIL C4-DETAIL-IX > SCH-W-COUNT
003810
003820     PERFORM E300-WRITE-METRICS-LINES THRU E300-99
003830
003840     MOVE SPACES TO WS-RPT-LINE
003850     WRITE RPT-RECORD FROM WS-RPT-LINE
003860     .
003870 E100-99.
003880     EXIT.
003890
003900******************************************************************
003910* Detailzeile je Prozess (Eingabereihenfolge)
003920******************************************************************
003930 E200-WRITE-DETAIL-LINES SECTION.
003940 E200-00.
003950     MOVE SCH-W-ARRIVAL-TIME(C4-DETAIL-IX)    TO E-ARRIVAL
003960     MOVE SCH-W-BURST-TIME(C4-DETAIL-IX)      TO E-BURST
003970     MOVE SCH-W-PRIORITY(C4-DETAIL-IX)        TO E-PRIORITY
003980     MOVE SCH-W-COMPLETION-TIME(C4-DETAIL-IX) TO E-COMPLETION
003990     MOVE SCH-W-TURNAROUND-TIME(C4-DETAIL-IX)  TO E-TURNAROUND
004000     MOVE SCH-W-WAITING-TIME(C4-DETAIL-IX)     TO E-WAITING
004010     MOVE SCH-W-RESPONSE-TIME(C4-DETAIL-IX)    TO E-RESPONSE
004020
004030     MOVE SPACES TO WS-RPT-LINE
004040     STRING SCH-W-PROCESS-ID(C4-DETAIL-IX) DELIMITED BY SIZE,
004050            " "            DELIMITED BY SIZE,
004060            E-ARRIVAL      DELIMITED BY SIZE,
004070            " "            DELIMITED BY SIZE,
004080            E-BURST        DELIMITED BY SIZE,
004090            "  "           DELIMITED BY SIZE,
004100            E-PRIORITY     DELIMITED BY SIZE,
004110            "  "           DELIMITED BY SIZE,
004120            E-COMPLETION   DELIMITED BY SIZE,
004130            " "            DELIMITED BY SIZE,
004140            E-TURNAROUND   DELIMITED BY SIZE,
004150            " "            DELIMITED BY SIZE,
004160            E-WAITING      DELIMITED BY SIZE,
004170            " "            DELIMITED BY SIZE,
004180            E-RESPONSE     DELIMITED BY SIZE
004190       INTO WS-RPT-TEXT
004200     WRITE RPT-RECORD FROM WS-RPT-LINE
004210     .
004220 E200-99.
004230     EXIT.
004240
004250******************************************************************
004260* Kennzahlenzeilen (BUSINESS RULES / Precision)
004270******************************************************************
004280 E300-WRITE-METRICS-LINES SECTION.
004290 E300-00.
004300     COMPUTE WS-DISP-AVG ROUNDED = SCH-M-AVG-WAITING-TIME
004310     MOVE WS-DISP-AVG TO E-DISP-AVG
004320     MOVE SPACES TO WS-RPT-LINE
004330     STRING "Average Waiting Time:    " DELIMITED SIZE
004340            E-DISP-AVG                  DELIMITED SIZE
004350       INTO WS-RPT-TEXT
004360     WRITE RPT-RECORD FROM WS-RPT-LINE
004370
004380     COMPUTE WS-DISP-AVG ROUNDED = SCH-M-AVG-TURNAROUND-TIME
004390     MOVE WS-DISP-AVG TO E-DISP-AVG
004400     MOVE SPACES TO WS-RPT-LINE
004410     STRING "Average Turnaround Time: " DELIMITED SIZE
004420            E-DISP-AVG                  DELIMITED SIZE
004430       INTO WS-RPT-TEXT
004440     WRITE RPT-RECORD FROM WS-RPT-LINE
004450
004460     COMPUTE WS-DISP-AVG ROUNDED = SCH-M-AVG-RESPONSE-TIME
004470     MOVE WS-DISP-AVG TO E-DISP-AVG
004480     MOVE SPACES TO WS-RPT-LINE
004490     STRING "Average Response Time:   " DELIMITED SIZE
004500            E-DISP-AVG                  DELIMITED SIZE
004510       INTO WS-RPT-TEXT
004520     WRITE RPT-RECORD FROM WS-RPT-LINE
004530
004540     COMPUTE WS-DISP-THRU ROUNDED = SCH-M-THROUGHPUT
004550     MOVE WS-DISP-THRU TO E-DISP-THRU
004560     MOVE SPACES TO WS-RPT-LINE
004570     STRING "Throughput:              " DELIMITED SIZE
004580            E-DISP-THRU                 DELIMITED SIZE
004590       INTO WS-RPT-TEXT
004600     WRITE RPT-RECORD FROM WS-RPT-LINE
004610     .
004620 E300-99.
004630     EXIT.
004640
004650******************************************************************
004660* Dateien schliessen
004670******************************************************************
004680 F900-CLOSE-FILES SECTION.
004690 F900-00.
004700     CLOSE PROCFILE
004710     CLOSE RPTFILE
004720     .
004730 F900-99.
004740     EXIT.
