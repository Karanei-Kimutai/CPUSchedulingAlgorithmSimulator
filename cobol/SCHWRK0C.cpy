000010*----------------------------------------------------------------*
000020* Copybook       :: SCHWRK0C
000030* Kurzbeschreibung:: Arbeitstabelle Prozess (je Algorithmuslauf)
000040* Verwendet in    :: SCHENG0M, SCHRPT0O (ueber SCHLNK0C)
000050*----------------------------------------------------------------*
000060* Enthaelt die 15-Byte Eingabefelder (siehe SCHPRC0C) sowie die
000070* je Simulationslauf berechneten Ergebnisfelder.  Die Tabelle ist
000080* auf 100 Eintraege begrenzt (siehe BATCH FLOW Punkt 1).
000090*----------------------------------------------------------------*
000100* Vers. | Datum    | von | Kommentar                             *SCHNEW-1
000110*-------|----------|-----|---------------------------------------*
000120*A.00.00|1988-11-14| hbr | Neuerstellung SCHWRK0C                 SCHNEW-1
000130*A.01.00|1991-02-04| hbr | SCH-W-INPUT-SEQ ergaenzt fuer stabile  SCHNEW-1
000140*                        | Rangfolge bei Gleichstand (Feldwunsch
000150*                        | RZ-114)
000160*A.02.00|1998-09-14| plm | Y2K-Pruefung Satzbild - keine AenderungSCHNEW-1
000170*                        | noetig (keine Datumsfelder enthalten)
000180* Wird unter einem vom aufrufenden Programm vergebenen 01
000190* eingebunden, z.B.  01  SCH-PROCESS-WORK.
000200*                     COPY SCHWRK0C OF "=SCHLIB".
000210*----------------------------------------------------------------*
000220     05  SCH-W-COUNT             PIC 9(03) COMP.
000230*        Anzahl geladener Prozesse (1-100)
000240     05  SCH-W-MAX-COMPLETION    PIC 9(05) COMP.
000250*        groesste COMPLETION-TIME des laufenden Algorithmus
000260*        (fuer den Durchsatz-Nenner)
000270     05  SCH-WORK-ENTRY OCCURS 100 TIMES.
000280         10  SCH-W-PROCESS-ID    PIC X(05).
000290         10  SCH-W-ARRIVAL-TIME  PIC 9(04) COMP.
000300         10  SCH-W-BURST-TIME    PIC 9(04) COMP.
000310*            Original-Burst - fuer die Wartezeit-Formel wird stets
000320*            dieser Wert, nie SCH-W-REMAINING-TIME, verwendet
000330         10  SCH-W-PRIORITY      PIC 9(02) COMP.
000340         10  SCH-W-INPUT-SEQ     PIC 9(03) COMP.
000350*            Lfd. Nr. in Eingabereihenfolge - Basis fuer alle
000360*            "stabil nach Eingabereihenfolge" Entscheide
000370         10  SCH-W-REMAINING-TIME
000380                                 PIC S9(04) COMP.
000390         10  SCH-W-COMPLETION-TIME
000400                                 PIC 9(05) COMP.
000410         10  SCH-W-TURNAROUND-TIME
000420                                 PIC S9(05) COMP.
000430         10  SCH-W-WAITING-TIME  PIC S9(05) COMP.
000440         10  SCH-W-RESPONSE-TIME PIC S9(05) COMP.
000450*            Sentinel -1 = noch nicht eingeplant
000460         10  SCH-W-DONE-FLAG     PIC X(01).
000470             88  SCH-W-DONE                VALUE "D".
000480             88  SCH-W-NOT-DONE            VALUE "N".
000490         10  SCH-W-DONE-FLAG-N REDEFINES SCH-W-DONE-FLAG
000500                                 PIC 9(01).
000510*            numerische Sicht auf DONE-FLAG fuer Restart-Dumps
000520         10  FILLER              PIC X(04).
